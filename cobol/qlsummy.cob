000100*******************************************
000200*                                          *
000300*  Record Definition For State Summary    *
000400*     Output File - one record per state  *
000500*     reported, in abbreviation-table      *
000600*     order                                *
000700*******************************************
000800* File size 110 bytes.
000900*
001000* 05/12/25 tmh - Created for QOL aggregation job.
001100* 10/08/26 tmh - Added 88-levels on the no-data flags and two
001200*                reserved growth fields ahead of the next
001300*                extract cycle (ticket QL-25) - QLRGSTR does
001400*                not set Su-Report-Run-Date or the reserved
001500*                fields today.
001600*
001700 01  QL-Summary-Record.
001800     03  Su-State-Name         pic x(20).
001900*    weighted rate, 4 decimals, e.g. 0.0450 for 4.5 pct
002000     03  Su-Weighted-Unemp     pic 9(3)v9(4).
002100     03  Su-Happiness          pic 9(3)v99.
002200     03  Su-Avg-Cost-Living    pic 9(7)v99.
002300     03  Su-Avg-Median-Income  pic 9(7)v99.
002400     03  Su-Avg-Water-Qual     pic 9(3)v9(4).
002500     03  Su-Avg-Park-Cvg       pic 9(3)v9(4).
002600     03  Su-Avg-Crime-Rate     pic 9(3)v9(4).
002700*    Y if a given average could not be computed (no county data)
002800     03  Su-No-Data-Flags.
002900         05  Su-NF-Unemp       pic x.
003000             88  Su-Unemp-Had-Data  value "N".
003100             88  Su-Unemp-No-Data   value "Y".
003200         05  Su-NF-Cost        pic x.
003300             88  Su-Cost-Had-Data   value "N".
003400             88  Su-Cost-No-Data    value "Y".
003500         05  Su-NF-Income      pic x.
003600             88  Su-Income-Had-Data value "N".
003700             88  Su-Income-No-Data  value "Y".
003800         05  Su-NF-Water       pic x.
003900             88  Su-Water-Had-Data  value "N".
004000             88  Su-Water-No-Data   value "Y".
004100         05  Su-NF-Park        pic x.
004200             88  Su-Park-Had-Data   value "N".
004300             88  Su-Park-No-Data    value "Y".
004400         05  Su-NF-Crime       pic x.
004500             88  Su-Crime-Had-Data  value "N".
004600             88  Su-Crime-No-Data   value "Y".
004700     03  filler                pic x(3).
004800*    reserved for growth - not set by QLRGSTR today
004900     03  Su-Report-Run-Date    pic 9(8).
005000     03  Su-Reserved-1         pic x(10).
005100     03  Su-Reserved-2         pic x(10).
005200     03  filler                pic x(2).
005300*
