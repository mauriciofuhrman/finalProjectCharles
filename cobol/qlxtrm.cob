000100*******************************************
000200*                                          *
000300*  Record Definition For Extremes Report  *
000400*     Two detail lines only - highest and *
000500*      lowest weighted unemployment, plus *
000600*      the page footer fields this shop's *
000700*      print copybooks always carry       *
000800*******************************************
000900* File size 60 bytes.
001000*
001100* 05/12/25 tmh - Created for QOL aggregation job.
001200* 10/08/26 tmh - Added 88-levels on Ex-Kind and the run-date/
001300*                page-number/report-id trailer fields this
001400*                shop's other print layouts carry (ticket
001500*                QL-25) - QLRGSTR does not set the trailer
001600*                fields today.
001700*
001800 01  QL-Extremes-Record.
001900     03  Ex-Kind               pic x(7).
002000         88  Ex-Is-Highest      value "HIGHEST".
002100         88  Ex-Is-Lowest       value "LOWEST ".
002200     03  filler                pic x.
002300     03  Ex-State-Name         pic x(20).
002400     03  Ex-Rate-Pct           pic 9(3)v99.
002500     03  filler                pic x.
002600*    reserved for growth - not set by QLRGSTR today
002700     03  Ex-Run-Date           pic x(10).
002800     03  filler                pic x.
002900     03  Ex-Page-No            pic 999.
003000     03  filler                pic x.
003100     03  Ex-Report-Id          pic x(8).
003200     03  filler                pic x(3).
003300*
