000100*******************************************
000200*                                          *
000300*  Record Definition For QL Param1 Table  *
000400*     Fixed table of state codes and      *
000500*      print control constants            *
000600*******************************************
000700* Table size 51 entries, fixed order.  Order MUST match the table
000800*  quoted in the run-book - do not resequence, the all-states
000900*  builders walk this table by occurrence number.
001000*
001100* 04/12/25 tmh - Created for QOL aggregation job.
001150* 11/12/25 tmh - Added print-control constants (was a
001175*                77 level item in ql000).
001300*
001400 01  QL-Param1-Record.
001500*    def 55 - lines per page on the Extremes report
001600     03  QL-P1-Page-Lines     pic 99        value 55.
001700     03  QL-P1-Page-Width     pic 999       value 132.
001800*    ccyymmdd, set by ql000 at start of run
001900     03  QL-P1-Run-Date       pic 9(8)      comp.
002000     03  filler               pic x(20).
002100*
002200 01  QL-Abbrev-Table-Area.
002300     03  QL-Abbrev-Entry  occurs 51 times
002400                           indexed by QL-Abbrev-Ix.
002500         05  QL-Ab-Code       pic xx.
002600         05  QL-Ab-Name       pic x(20).
002700*
002800* QL-Abbrev-Table-Values holds the same 51 entries as
002850*  literals, in the fixed order required by the all-
002870*  states builders (ac030/ac040/ac050 and the
002880*  unemployment table in ac010) - ab005-Load-Abbrev-Table
002890*  moves this block across to QL-Abbrev-Table-Area at
002895*  start of run.  Kept as a separate 01 (not a REDEFINES)
002897*  because a VALUE clause is not allowed under an item
002899*  that carries OCCURS.
003400*
003500 01  QL-Abbrev-Table-Values.
003600     03  filler pic x(22) value "ALALABAMA             ".
003700     03  filler pic x(22) value "AKALASKA              ".
003800     03  filler pic x(22) value "AZARIZONA             ".
003900     03  filler pic x(22) value "ARARKANSAS            ".
004000     03  filler pic x(22) value "CACALIFORNIA          ".
004100     03  filler pic x(22) value "COCOLORADO            ".
004200     03  filler pic x(22) value "CTCONNECTICUT         ".
004300     03  filler pic x(22) value "DCDISTRICT OF COLUMBIA".
004400     03  filler pic x(22) value "DEDELAWARE            ".
004500     03  filler pic x(22) value "FLFLORIDA             ".
004600     03  filler pic x(22) value "GAGEORGIA             ".
004700     03  filler pic x(22) value "HIHAWAII              ".
004800     03  filler pic x(22) value "IDIDAHO               ".
004900     03  filler pic x(22) value "ILILLINOIS            ".
005000     03  filler pic x(22) value "ININDIANA             ".
005100     03  filler pic x(22) value "IAIOWA                ".
005200     03  filler pic x(22) value "KSKANSAS              ".
005300     03  filler pic x(22) value "KYKENTUCKY            ".
005400     03  filler pic x(22) value "LALOUISIANA           ".
005500     03  filler pic x(22) value "MEMAINE               ".
005600     03  filler pic x(22) value "MDMARYLAND            ".
005700     03  filler pic x(22) value "MAMASSACHUSETTS       ".
005800     03  filler pic x(22) value "MIMICHIGAN            ".
005900     03  filler pic x(22) value "MNMINNESOTA           ".
006000     03  filler pic x(22) value "MSMISSISSIPPI         ".
006100     03  filler pic x(22) value "MOMISSOURI            ".
006200     03  filler pic x(22) value "MTMONTANA             ".
006300     03  filler pic x(22) value "NENEBRASKA            ".
006400     03  filler pic x(22) value "NVNEVADA              ".
006500     03  filler pic x(22) value "NHNEW HAMPSHIRE       ".
006600     03  filler pic x(22) value "NJNEW JERSEY          ".
006700     03  filler pic x(22) value "NMNEW MEXICO          ".
006800     03  filler pic x(22) value "NYNEW YORK            ".
006900     03  filler pic x(22) value "NCNORTH CAROLINA      ".
007000     03  filler pic x(22) value "NDNORTH DAKOTA        ".
007100     03  filler pic x(22) value "OHOHIO                ".
007200     03  filler pic x(22) value "OKOKLAHOMA            ".
007300     03  filler pic x(22) value "OROREGON              ".
007400     03  filler pic x(22) value "PAPENNSYLVANIA        ".
007500     03  filler pic x(22) value "RIRHODE ISLAND        ".
007600     03  filler pic x(22) value "SCSOUTH CAROLINA      ".
007700     03  filler pic x(22) value "SDSOUTH DAKOTA        ".
007800     03  filler pic x(22) value "TNTENNESSEE           ".
007900     03  filler pic x(22) value "TXTEXAS               ".
008000     03  filler pic x(22) value "UTUTAH                ".
008100     03  filler pic x(22) value "VTVERMONT             ".
008200     03  filler pic x(22) value "VAVIRGINIA            ".
008300     03  filler pic x(22) value "WAWASHINGTON          ".
008400     03  filler pic x(22) value "WVWEST VIRGINIA       ".
008500     03  filler pic x(22) value "WIWISCONSIN           ".
008600     03  filler pic x(22) value "WYWYOMING             ".
008700*
