000100*******************************************
000200*                                          *
000300*  Record Definition For County QOL File  *
000400*     One record per county.  The eight   *
000500*      QOL fields are raw text exactly    *
000600*      as scraped - the program does all  *
000700*      the parsing.  Remainder of the     *
000800*      published extract rides along      *
000900*      unread, same as this shop's master *
001000*      files always carried more columns  *
001100*      than any one program consumed.     *
001200*******************************************
001300* File size 135 bytes.
001400*
001500* 04/12/25 tmh - Created for QOL aggregation job.
001600* 09/12/25 tmh - Widened Population to x(12), some counties
001700*                were truncated with double-comma punctuation.
001800* 10/08/26 tmh - Widened to the full published extract layout
001900*                (ticket QL-25); only the eight raw QOL fields
002000*                below are read by QLRGSTR.
002100*
002200 01  QL-County-Record.
002300     03  Cn-State              pic xx.
002400     03  Cn-Name               pic x(25).
002500*    raw text, comma-punctuated, non-numeric drops record
002600     03  Cn-Population-Raw     pic x(12).
002700*    raw text, e.g. "4.5%", may be blank
002800     03  Cn-Unemploy-Raw       pic x(8).
002900*    raw text, e.g. "$52,341"
003000     03  Cn-Cost-Living-Raw    pic x(12).
003100*    raw text, e.g. "$61,941"
003200     03  Cn-Med-Income-Raw     pic x(12).
003300*    raw text, plain/percent/fraction, "-1" means missing
003400     03  Cn-Water-Qual-Raw     pic x(8).
003500     03  Cn-Park-Cvg-Raw       pic x(8).
003600     03  Cn-Crime-Rate-Raw     pic x(8).
003700*    remainder of the extract - not read by QLRGSTR
003800     03  Cn-Fips-Code          pic x(5).
003900     03  Cn-Land-Area-Sqmi     pic 9(6).
004000     03  Cn-Latitude-Raw       pic x(8).
004100     03  Cn-Longitude-Raw      pic x(9).
004200     03  Cn-Time-Zone          pic x(3).
004300     03  Cn-Metro-Flag         pic x.
004400         88  Cn-Is-Metro       value "Y".
004500         88  Cn-Is-Rural       value "N".
004600     03  Cn-Record-Kind        pic x.
004700         88  Cn-Kind-Current   value "C".
004800         88  Cn-Kind-Historic  value "H".
004900     03  Cn-Extract-Vintage    pic 9(4).
005000     03  filler                pic x(3).
005100*
