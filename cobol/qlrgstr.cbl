000100*************************************************************
000200*                                                           *
000300*          State Quality-Of-Life Summary Report            *
000400*                                                           *
000500*     Builds state population-weighted averages from       *
000600*       the State and County Quality-of-Life extracts       *
000700*                                                           *
000800*************************************************************
000900*
001000 identification division.
001100*================================
001200*
001300 program-id.        QLRGSTR.
001400*
001500 author.            R T Whitfield.
001600*
001700 installation.      State Data Center - Research Division.
001800*
001900 date-written.      12/04/1987.
002000*
002100 date-compiled.
002200*
002300 security.          State Data Center internal use only -
002400                     not for redistribution outside the
002500                     Research Division.
002600*
002700*    Remarks.        Nightly batch aggregation of state and
002800*                     county quality-of-life data.  Reads the
002900*                     State QOL extract and the County QOL
003000*                     extract, cleanses the county data,
003100*                     computes per-state population-weighted
003200*                     averages for unemployment, cost of
003300*                     living, median income, water quality,
003400*                     park coverage and crime rate, and
003500*                     reports the highest and lowest weighted
003600*                     unemployment rate.
003700*
003800*    Called modules. None.
003900*
004000*    Files used :
004100*                     STATEQOL. State QOL extract (input).
004200*                     CNTYQOL.  County QOL extract (input).
004300*                     STSUMM.   State summary (output).
004400*                     QLREPRT.  Extremes / summary (output).
004500*
004600*    Error messages used.
004700*                     QL001 - QL004.
004800*
004900* Changes:
005000* 12/04/87 rtw - 1.00 Original program written for the State
005100*                      QOL nightly run.  Weighted unemployment
005200*                      and happiness score only.
005300* 03/09/88 rtw - 1.01 Added dollar-field parsing for Cost of
005400*                      Living and Median Income.
005500* 22/01/90 jfd - 1.02 Corrected weighted-average divisor per
005600*                      auditor finding GL-90-014 - denominator
005700*                      is the total population of the state,
005800*                      not just the counties carrying a usable
005900*                      metric.
006000* 14/11/91 jfd - 1.03 Added Extremes report - highest and
006100*                      lowest weighted unemployment rate.
006200* 02/06/93 klm - 1.04 Value converter now accepts fraction
006300*                      text (e.g. "3/4") for Water Quality,
006400*                      Park Coverage and Crime Rate, not just
006500*                      percent and plain forms.
006600* 19/08/95 klm - 1.05 County table enlarged to 3200 entries
006700*                      ahead of the 1995 redistricting count.
006800* 27/02/98 rtw - 1.06 Year 2000 compliance pass - all date
006900*                      work areas widened to carry the
007000*                      century (ccyymmdd).
007100* 11/09/98 rtw - 1.06.1 Y2K - run date now accepted and
007200*                      stored as ccyymmdd throughout; removed
007300*                      the old 2-digit year compare that used
007400*                      to live in aa005.
007500* 30/03/99 jfd - 1.07 Y2K sign-off - verified century
007600*                      rollover against the 1999/2000 test
007700*                      deck, no further changes.
007800* 05/05/01 dpr - 1.08 Fixed a value-converter bug that
007900*                      divided percent text by 100 twice when
008000*                      the raw field held a stray "%%".
008100* 14/02/05 dpr - 1.09 Missing-unemployment mean is now
008200*                      computed before any county's value is
008300*                      filled, so a second run against
008400*                      already-filled data no longer skews
008500*                      the mean downward.
008600* 30/10/09 dpr - 1.10 Economy, health and safety averages
008700*                      combined onto the one State Summary
008800*                      record per auditor request - three
008900*                      separate extract runs are no longer
009000*                      needed.
009100* 16/03/14 smw - 1.11 Added no-data flags to the State
009200*                      Summary record so a downstream report
009300*                      can tell "zero" from "not computed".
009400* 08/11/19 smw - 1.12 Final-totals line on the printed report
009500*                      now shows the national population-
009600*                      weighted unemployment rate, not just a
009700*                      state count.
009710* 10/08/26 tmh - 1.13 Cost-of-Living and Median-Income
009720*                      averages now round to the cent off
009730*                      the raw numerator/denominator instead
009740*                      of truncating a 4-decimal result down
009750*                      to 2 - STSUMM and the printed report
009760*                      were both a penny light on some states
009770*                      (ticket QL-24).
009780* 02/11/26 tmh - 1.14 Population and value-converter fields
009790*                      were being right-justified by their
009810*                      full declared size instead of by
009820*                      their actual digit count, so any raw
009830*                      text shorter than the justified field
009840*                      landed partly or wholly on trailing
009850*                      blanks and came back zero or rejected
009860*                      as non-numeric - counties with plain
009870*                      7-digit populations and dollar fields
009880*                      like "$52,341" were the worst hit
009890*                      (ticket QL-26).
009900* 09/11/26 tmh - 1.15 Printed report now runs off a genuine
009905*                      RD - the State Summary and Extremes
009910*                      listings were column-built DISPLAY
009915*                      lines off QLREPRT before this change,
009920*                      which was never this shop's way of
009925*                      printing anything (ticket QL-27).
009926* 16/11/26 tmh - 1.16 zb022 fraction conversion was moving the
009927*                      full x(8) unstring field into a same-
009928*                      size justified-right field - same size
009929*                      both ends means JUSTIFIED RIGHT does
009930*                      nothing, so the trailing blanks stayed
009931*                      put and every fraction under eight
009932*                      digits failed the numeric test and was
009933*                      dropped (ticket QL-28 - QL-26 fixed
009934*                      zb010 and zz080 but missed this one).
009935*
009950 environment             division.
010000*===============================
010100*
010200 configuration section.
010300 special-names.
010400     class QL-Numeric-Class is "0" thru "9".
010500     class QL-Alpha-Class   is "A" thru "Z".
010600*
010700 input-output            section.
010800 file-control.
010900*
011000     select QL-State-In   assign to "STATEQOL"
011100                           organization is line sequential
011200                           file status is WS-State-Status.
011300*
011400     select QL-County-In  assign to "CNTYQOL"
011500                           organization is line sequential
011600                           file status is WS-County-Status.
011700*
011800     select QL-Summary-Out assign to "STSUMM"
011900                           organization is line sequential
012000                           file status is WS-Summary-Status.
012100*
012200     select QL-Report-Out assign to "QLREPRT"
012300                           organization is line sequential
012400                           file status is WS-Report-Status.
012500*
012600 data                    division.
012700 file section.
012800*
012900 fd  QL-State-In.
013000 copy "qlstate.cob".
013100*
013200 fd  QL-County-In.
013300 copy "qlcnty.cob".
013400*
013500 fd  QL-Summary-Out.
013600 copy "qlsummy.cob".
013700*
013800 fd  QL-Report-Out
013850     reports are QL-State-Report QL-Extremes-Report.
014200*
014300 working-storage section.
014400*----------------------
014500 77  Prog-Name                pic x(17) value "QLRGSTR (1.16)".
014600*
014700 copy "qlparm1.cob".
014800*
014900 01  WS-File-Status.
015000     03  WS-State-Status       pic xx      value "00".
015100     03  WS-County-Status      pic xx      value "00".
015200     03  WS-Summary-Status     pic xx      value "00".
015300     03  WS-Report-Status      pic xx      value "00".
015400*
015500*    Run-date housekeeping, carried over from the old start-of-
015550*    day driver this shop has run ahead of every overnight job
015600*    since the mid-80's.  Three date views are kept, as every
015700*    batch program in this shop does, even though only
015800*    CCYYMMDD is needed by QLRGSTR today.
015900*
016000 01  WS-Today.
016100     03  WS-Today-CC           pic 99.
016200     03  WS-Today-YY           pic 99.
016300     03  WS-Today-MM           pic 99.
016400     03  WS-Today-DD           pic 99.
016500 01  WS-Today9  redefines WS-Today  pic 9(8).
016600*
016700 01  WS-Date-Formats.
016800     03  WS-Run-Date           pic x(10)  value "99/99/9999".
016900     03  WS-USA    redefines WS-Run-Date.
017000         05  WS-USA-Month      pic 99.
017100         05  filler            pic x.
017200         05  WS-USA-Day        pic 99.
017300         05  filler            pic x.
017400         05  WS-USA-Year       pic 9(4).
017500     03  WS-Intl   redefines WS-Run-Date.
017600         05  WS-Intl-Year      pic 9(4).
017700         05  filler            pic x.
017800         05  WS-Intl-Month     pic 99.
017900         05  filler            pic x.
018000         05  WS-Intl-Day       pic 99.
018100*
018200*    State table - built from QL-State-In, one entry per
018300*    state record (51 expected).
018400*
018500 01  WS-State-Table.
018600     03  WS-State-Count        pic 99        comp     value zero.
018700     03  WS-State-Entry  occurs 51 times
018800                          indexed by WS-State-Ix.
018900         05  WS-St-Name        pic x(20).
019000         05  WS-St-Happy       pic s9(3)v99  comp-3.
019100*
019200*    County table - built from QL-County-In after the comma-
019300*    strip and numeric-population test.  Every metric is
019400*    carried already converted to a decimal value, with a
019500*    one-byte missing flag alongside it (rather than testing
019600*    for the -1 sentinel repeatedly) once zb020/zb030 have
019700*    looked at the raw text.
019800*
019900 01  WS-County-Table.
020000     03  WS-County-Count       pic 9(5)      comp     value zero.
020100     03  WS-County-Entry  occurs 3200 times
020200                           indexed by WS-County-Ix.
020300         05  WS-Cn-State          pic xx.
020400         05  WS-Cn-Population     pic 9(8)        comp.
020500         05  WS-Cn-Unemp-Val      pic s9(3)v9(4)  comp-3.
020600         05  WS-Cn-Unemp-Miss     pic x.
020700         05  WS-Cn-Cost-Val       pic s9(7)v99    comp-3.
020800         05  WS-Cn-Cost-Miss      pic x.
020900         05  WS-Cn-Income-Val     pic s9(7)v99    comp-3.
021000         05  WS-Cn-Income-Miss    pic x.
021100         05  WS-Cn-Water-Val      pic s9(3)v9(4)  comp-3.
021200         05  WS-Cn-Water-Miss     pic x.
021300         05  WS-Cn-Park-Val       pic s9(3)v9(4)  comp-3.
021400         05  WS-Cn-Park-Miss      pic x.
021500         05  WS-Cn-Crime-Val      pic s9(3)v9(4)  comp-3.
021600         05  WS-Cn-Crime-Miss     pic x.
021700*
021800*    Per-state summary work table - one entry per abbrev-
021900*    table row, filled in across several passes (happiness,
022000*    unemployment, economy, health, safety) then written and
022100*    printed in one final pass each.
022200*
022300 01  WS-Summary-Table.
022400     03  WS-Summary-Entry  occurs 51 times
022500                            indexed by WS-Summary-Ix.
022600         05  WS-Su-Name           pic x(20).
022700         05  WS-Su-Abbrev         pic xx.
022800         05  WS-Su-Unemp-Val      pic s9(3)v9(4)  comp-3.
022900         05  WS-Su-Unemp-ND       pic x.
023000         05  WS-Su-Happy-Val      pic s9(3)v99    comp-3.
023100         05  WS-Su-Happy-ND       pic x.
023200         05  WS-Su-Cost-Val       pic s9(7)v99    comp-3.
023300         05  WS-Su-Cost-ND        pic x.
023400         05  WS-Su-Income-Val     pic s9(7)v99    comp-3.
023500         05  WS-Su-Income-ND      pic x.
023600         05  WS-Su-Water-Val      pic s9(3)v9(4)  comp-3.
023700         05  WS-Su-Water-ND       pic x.
023800         05  WS-Su-Park-Val       pic s9(3)v9(4)  comp-3.
023900         05  WS-Su-Park-ND        pic x.
024000         05  WS-Su-Crime-Val      pic s9(3)v9(4)  comp-3.
024100         05  WS-Su-Crime-ND       pic x.
024200*
024300*    Weighted-average engine work areas.  The numerator
024400*    accumulator is carried at 15 integer digits because
024500*    population (9(8)) times a 4-decimal metric can run past
024600*    9(11) before the division is done (see change 1.02).
024700*
024800 01  WS-Average-Work.
024900     03  WS-Numerator          pic s9(15)v9(4) comp-3.
025000     03  WS-Denominator        pic s9(11)      comp-3.
025100     03  WS-Sel-Abbrev         pic xx.
025200     03  WS-Sel-Metric         pic x.
025300     03  WS-Sel-Result         pic s9(7)v9(4)  comp-3.
025310*    dollar metrics (C/I) round straight to cents here, off
025320*    the same numerator/denominator - a MOVE down from the
025330*    4-decimal WS-Sel-Result would truncate, not round, and
025340*    short the public a penny here and there (ticket QL-24).
025350     03  WS-Sel-Result-2       pic s9(7)v99    comp-3.
025400     03  WS-Sel-No-Data        pic x.
025500     03  WS-Metric-Val         pic s9(7)v9(4)  comp-3.
025600     03  WS-Metric-Miss        pic x.
025700*
025800*    Missing-unemployment mean work area.
025900*
026000 01  WS-Unemp-Mean-Work.
026100     03  WS-Unemp-Sum          pic s9(10)v9(4) comp-3 value zero.
026200     03  WS-Unemp-N            pic 9(5)        comp   value zero.
026300     03  WS-Unemp-Mean-Val     pic s9(3)v9(4)  comp-3 value zero.
026400*
026500*    Extremes work area.  Seeded per the business rule - high
026600*    starts at zero, low starts at 100, and a zero or no-data
026700*    rate is never allowed to replace the seed.
026800*
026900 01  WS-Extremes-Work.
027000     03  WS-High-Rate          pic s9(3)v9(4)  comp-3 value zero.
027100     03  WS-High-Name          pic x(20)       value spaces.
027200     03  WS-Low-Rate           pic s9(3)v9(4)  comp-3 value 100.
027300     03  WS-Low-Name           pic x(20)       value spaces.
027400     03  WS-Display-Rate       pic s9(3)v99    comp-3.
027500*
027600*    National grand-total work area (final-totals line only).
027700*
027800 01  WS-Grand-Work.
027900     03  WS-Grand-Numerator    pic s9(15)v9(4) comp-3 value zero.
028000     03  WS-Grand-Denominator  pic s9(11)      comp-3 value zero.
028100     03  WS-Grand-Rate         pic s9(3)v9(4)  comp-3 value zero.
028200     03  WS-State-Print-Count  pic 99          comp   value zero.
028300*
028400*    Punctuation stripper - removes "$" and "," without
028500*    leaving gaps, by the old STRING/UNSTRING trim trick
028600*    rather than any intrinsic function.  Shared by the
028700*    population cleanser and the dollar parser.
028800*
028900 01  WS-Strip-Work.
029000     03  WS-Strip-Raw          pic x(12).
029100     03  WS-Strip-Piece1       pic x(12).
029200     03  WS-Strip-Piece2       pic x(12).
029300     03  WS-Strip-Piece3       pic x(12).
029400     03  WS-Strip-Piece4       pic x(12).
029500     03  WS-Strip-Digits       pic x(12).
029550     03  WS-Strip-Len          pic 99          comp.
029600*
029700*    Value-converter work areas.  WS-Conv-Combined / WS-Conv-
029800*    Value is the same overlay trick used on WS-Just-Text
029900*    below - a right-justified, zero-filled digit string read
030000*    back out through a REDEFINES as an unsigned DISPLAY
030100*    numeric of the same length.
030200*
030300 01  WS-Convert-Work.
030400     03  WS-Conv-Raw           pic x(11).
030500     03  WS-Dollar-Raw         pic x(12).
030600     03  WS-Conv-Pct-Count     pic 99          comp.
030700     03  WS-Conv-Slash-Count   pic 99          comp.
030750     03  WS-Conv-Int-Len       pic 99          comp.
030800     03  WS-Conv-Int-Text      pic x(8).
030900     03  WS-Conv-Frac-Text     pic x(8).
031000     03  WS-Conv-Frac4         pic x(4).
031100     03  WS-Conv-Combined      pic x(11).
031200     03  WS-Conv-Value  redefines WS-Conv-Combined
031300                                  pic 9(7)v9999.
031400     03  WS-Conv-Result        pic s9(7)v9(4)  comp-3.
031500     03  WS-Conv-Bad           pic x.
031600     03  WS-Conv-Numer-Txt     pic x(8).
031700     03  WS-Conv-Denom-Txt     pic x(8).
031720     03  WS-Conv-Numer-Len     pic 99          comp.
031740     03  WS-Conv-Denom-Len     pic 99          comp.
031800     03  WS-Conv-Numer-Val     pic 9(7).
031900     03  WS-Conv-Denom-Val     pic 9(7).
032000*
032100 01  WS-Justify-Work.
032200     03  WS-Just-Text          pic x(8)  justified right.
032300     03  WS-Just-Value  redefines WS-Just-Text
032400                                  pic 9(8).
032500     03  WS-Just7-Text         pic x(7)  justified right.
032600     03  WS-Just7-Value redefines WS-Just7-Text
032700                                  pic 9(7).
032800*
032900 01  WS-Population-Work.
033000     03  WS-Pop-Value          pic 9(8).
033100     03  WS-Pop-Bad            pic x.
033200*
033300 01  WS-Happy-Work.
033400     03  WS-Happy-Abbrev       pic xx.
033500     03  WS-Happy-Name         pic x(20).
033600     03  WS-Happy-Val          pic s9(3)v99    comp-3.
033700     03  WS-Happy-ND           pic x.
033800     03  WS-Happy-Found        pic x.
033900*
034000 01  WS-Validate-Work.
034100     03  WS-Abbrev-Found       pic x.
034200*
034300*    Printed-report work area.  WS-Page-Lines is this shop's
034310*    usual Page Limit holder (narrower here - this report runs
034320*    portrait, not the payroll system's landscape stock).  The
034330*    Extremes record fields double as the Extremes detail
034340*    line's source items for the Report Writer (ticket QL-27).
034400*
034500 01  WS-Page-Lines             pic 999  comp  value 56.
034600*
034700 01  WS-Extremes-Work.
034800 copy "qlxtrm.cob".
039000*
039100*    Error messages used.
039200*
039300 01  Error-Messages.
039400     03  QL001   pic x(23) value "QL001 BAD STATE CODE -".
039500     03  QL002   pic x(25) value "QL002 STATE FILE MISSING".
039600     03  QL003   pic x(26) value "QL003 COUNTY FILE MISSING".
039700     03  QL004   pic x(24) value "QL004 SUMMARY FILE ERR".
039800*
039900 01  Error-Code          pic 999.
039901*
039902*----------------------------------------------------------
039903* Report section - the State Summary report and the
039904* Extremes report ride the same QLREPRT print file, one
039905* after the other, the way this shop's payroll print
039906* programs carry more than one report off a single RD
039907* when a job only needs a short second listing (ticket
039908* QL-27 - the detail lines were column-built DISPLAY text
039909* before this change, not Report Writer).
039910*----------------------------------------------------------
039911 report section.
039912*----------------------
039913*
039914 rd  QL-State-Report
039915     control      final
039916     page limit   WS-Page-Lines
039917     heading      1
039918     first detail 4
039919     last  detail WS-Page-Lines.
039920*
039921 01  QL-State-Heading  type page heading.
039922     03  line  1.
039923         05  col   1  pic x(17)  source Prog-Name.
039924         05  col  30  pic x(40)
039925                  value "STATE QUALITY-OF-LIFE SUMMARY REPORT".
039926         05  col 120  pic x(5)   value "PAGE ".
039927         05  col 125  pic zz9    source page-counter.
039928     03  line  3.
039929         05  col   2  pic x(21)  value "STATE NAME".
039930         05  col  23  pic x(9)   value "UNEMP%".
039931         05  col  32  pic x(9)   value "HAPPY".
039932         05  col  41  pic x(15)  value "COST-LIVING".
039933         05  col  56  pic x(14)  value "MED-INCOME".
039934         05  col  70  pic x(10)  value "WATERQ".
039935         05  col  80  pic x(9)   value "PARK%".
039936         05  col  89  pic x(9)   value "CRIME".
039937*
039938 01  QL-State-Detail   type detail.
039939     03  line plus 1.
039940         05  col   2  pic x(20)
039941                  source WS-Su-Name (WS-Summary-Ix).
039942         05  col  23  pic zz9.99  source WS-Display-Rate.
039943         05  col  32  pic zz9.99
039944                  source WS-Su-Happy-Val (WS-Summary-Ix).
039945         05  col  41  pic zzz,zz9.99
039946                  source WS-Su-Cost-Val (WS-Summary-Ix).
039947         05  col  56  pic zzz,zz9.99
039948                  source WS-Su-Income-Val (WS-Summary-Ix).
039949         05  col  70  pic zz9.9999
039950                  source WS-Su-Water-Val (WS-Summary-Ix).
039951         05  col  80  pic zz9.9999
039952                  source WS-Su-Park-Val (WS-Summary-Ix).
039953         05  col  89  pic zz9.9999
039954                  source WS-Su-Crime-Val (WS-Summary-Ix).
039955*
039956 01  type control footing final line plus 2.
039957     03  col   2  pic x(9)   value "STATES = ".
039958     03  col  11  pic zz9    source WS-State-Print-Count.
039959     03  col  20  pic x(29)
039960              value "NATL WTD UNEMPLOYMENT RATE =".
039961     03  col  50  pic zz9.99 source WS-Display-Rate.
039962     03  col  54  pic x      value "%".
039963*
039964 rd  QL-Extremes-Report
039965     control      final
039966     page limit   WS-Page-Lines
039967     heading      1
039968     first detail 4
039969     last  detail WS-Page-Lines.
039970*
039971 01  QL-Extremes-Heading  type page heading.
039972     03  line  1.
039973         05  col   1  pic x(17)  source Prog-Name.
039974         05  col  30  pic x(40)
039975                  value "STATE UNEMPLOYMENT EXTREMES".
039976         05  col 120  pic x(5)   value "PAGE ".
039977         05  col 125  pic zz9    source page-counter.
039978     03  line  3.
039979         05  col   2  pic x(7)   value "RANK".
039980         05  col  12  pic x(20)  value "STATE NAME".
039981         05  col  34  pic x(9)   value "UNEMP%".
039982*
039983 01  QL-Extremes-Detail   type detail.
039984     03  line plus 1.
039985         05  col   2  pic x(7)   source Ex-Kind.
039986         05  col  12  pic x(20)  source Ex-State-Name.
039987         05  col  34  pic zz9.99 source Ex-Rate-Pct.
039988*
039989 procedure division.
040200*===================
040300*
040400*----------------------------------------------------------
040500* aa000-Main - top level driver, opens the extract files,
040600* builds the tables, computes the state summaries, writes
040700* STSUMM and prints QLREPRT, then closes down.
040800*----------------------------------------------------------
040900 aa000-Main.
041000     perform aa005-Set-Run-Date.
041100     perform aa010-Open-Files.
041200     perform ab005-Load-Abbrev-Table thru ab005-Exit.
041300     perform ab010-Load-State-File thru ab010-Exit.
041400     perform ab020-Load-County-File thru ab020-Exit.
041500     perform ab030-Compute-Unemployment-Mean thru ab030-Exit.
041600     perform ab040-Fill-Missing-Unemployment thru ab040-Exit.
041700     perform ac005-Init-Summary-Table thru ac005-Exit.
041800     perform ac010-Build-Unemployment-Table thru ac010-Exit.
041900     perform ac020-Find-Extremes thru ac020-Exit.
042000     perform ac030-Build-Economy-Averages thru ac030-Exit.
042100     perform ac040-Build-Health-Averages thru ac040-Exit.
042200     perform ac050-Build-Safety-Averages thru ac050-Exit.
042300     perform ac060-Write-Summary-Records thru ac060-Exit.
042400     perform ad010-Print-Report thru ad010-Exit.
042500     perform aa060-Close-Files.
042600     stop run.
042700 aa000-Exit.
042800     exit.
042900*
043000*----------------------------------------------------------
043100* aa005-Set-Run-Date - carried over from the old PY000
043200* start-of-day driver.  Y2K change 1.06 - century is now
043300* always part of the stored date.
043400*----------------------------------------------------------
043500 aa005-Set-Run-Date.
043600     accept WS-Today9 from date yyyymmdd.
043700     move WS-Today-MM to WS-USA-Month.
043800     move WS-Today-DD to WS-USA-Day.
043900     compute WS-USA-Year = WS-Today-CC * 100 + WS-Today-YY.
044000     move WS-Today9 to QL-P1-Run-Date.
044100     display "QLRGSTR run date " WS-Run-Date.
044200*
044300*----------------------------------------------------------
044400* aa010-Open-Files / aa060-Close-Files.
044500*----------------------------------------------------------
044600 aa010-Open-Files.
044700     open input QL-State-In.
044800     if WS-State-Status not = "00"
044900         display QL002
045000         perform zz090-Abend
045100     end-if.
045200     open input QL-County-In.
045300     if WS-County-Status not = "00"
045400         display QL003
045500         perform zz090-Abend
045600     end-if.
045700     open output QL-Summary-Out.
045800     open output QL-Report-Out.
045900*
046000 aa060-Close-Files.
046100     close QL-State-In.
046200     close QL-County-In.
046300     close QL-Summary-Out.
046400     close QL-Report-Out.
046500*
046600*----------------------------------------------------------
046700* ab005-Load-Abbrev-Table - QL-Abbrev-Table-Values and
046800* QL-Abbrev-Table-Area are the same total length (51 times
046900* 22 bytes) so one group MOVE loads the whole table, no
047000* READ required.
047100*----------------------------------------------------------
047200 ab005-Load-Abbrev-Table.
047300     move QL-Abbrev-Table-Values to QL-Abbrev-Table-Area.
047400 ab005-Exit.
047500     exit.
047600*
047700*----------------------------------------------------------
047800* ab010-Load-State-File - one table entry per input record,
047900* in file order (51 expected, but the table and the loop are
048000* not hard-wired to that count so a short test deck still
048100* runs clean).
048200*----------------------------------------------------------
048300 ab010-Load-State-File.
048400     move zero to WS-State-Count.
048500 ab011-Read-State.
048600     read QL-State-In
048700         at end
048800             go to ab010-Exit
048900     end-read.
049000     add 1 to WS-State-Count.
049100     set WS-State-Ix to WS-State-Count.
049200     move St-Name      to WS-St-Name (WS-State-Ix).
049300     move St-Happiness to WS-St-Happy (WS-State-Ix).
049400     go to ab011-Read-State.
049500 ab010-Exit.
049600     exit.
049700*
049800*----------------------------------------------------------
049900* ab020-Load-County-File - cleanses the population field and
050000* validates the state code on the way in (zb010/zb040); a bad
050100* population drops the county record entirely per the
050200* business rule, a bad state code is a hard abend.  The six
050300* metric fields are converted here too, so the table below
050400* never again has to look at raw scraped text.
050500*----------------------------------------------------------
050600 ab020-Load-County-File.
050700     move zero to WS-County-Count.
050800 ab021-Read-County.
050900     read QL-County-In
051000         at end
051100             go to ab020-Exit
051200     end-read.
051300     perform zb010-Cleanse-Population thru zb010-Exit.
051400     if WS-Pop-Bad = "Y"
051500         go to ab021-Read-County
051600     end-if.
051700     perform zb040-Validate-Abbrev thru zb040-Exit.
051800     add 1 to WS-County-Count.
051900     set WS-County-Ix to WS-County-Count.
052000     move Cn-State to WS-Cn-State (WS-County-Ix).
052100     move WS-Pop-Value to WS-Cn-Population (WS-County-Ix).
052200*    unemployment
052300     move Cn-Unemploy-Raw to WS-Conv-Raw.
052400     perform zb020-Convert-Metric thru zb020-Exit.
052500     move WS-Conv-Result to WS-Cn-Unemp-Val  (WS-County-Ix).
052600     move WS-Conv-Bad    to WS-Cn-Unemp-Miss (WS-County-Ix).
052700*    cost of living
052800     move Cn-Cost-Living-Raw to WS-Dollar-Raw.
052900     perform zb030-Convert-Dollar thru zb030-Exit.
053000     move WS-Conv-Result to WS-Cn-Cost-Val  (WS-County-Ix).
053100     move WS-Conv-Bad    to WS-Cn-Cost-Miss (WS-County-Ix).
053200*    median income
053300     move Cn-Med-Income-Raw to WS-Dollar-Raw.
053400     perform zb030-Convert-Dollar thru zb030-Exit.
053500     move WS-Conv-Result to WS-Cn-Income-Val  (WS-County-Ix).
053600     move WS-Conv-Bad    to WS-Cn-Income-Miss (WS-County-Ix).
053700*    water quality
053800     move Cn-Water-Qual-Raw to WS-Conv-Raw.
053900     perform zb020-Convert-Metric thru zb020-Exit.
054000     move WS-Conv-Result to WS-Cn-Water-Val  (WS-County-Ix).
054100     move WS-Conv-Bad    to WS-Cn-Water-Miss (WS-County-Ix).
054200*    park coverage
054300     move Cn-Park-Cvg-Raw to WS-Conv-Raw.
054400     perform zb020-Convert-Metric thru zb020-Exit.
054500     move WS-Conv-Result to WS-Cn-Park-Val  (WS-County-Ix).
054600     move WS-Conv-Bad    to WS-Cn-Park-Miss (WS-County-Ix).
054700*    crime rate
054800     move Cn-Crime-Rate-Raw to WS-Conv-Raw.
054900     perform zb020-Convert-Metric thru zb020-Exit.
055000     move WS-Conv-Result to WS-Cn-Crime-Val  (WS-County-Ix).
055100     move WS-Conv-Bad    to WS-Cn-Crime-Miss (WS-County-Ix).
055200     go to ab021-Read-County.
055300 ab020-Exit.
055400     exit.
055500*
055600*----------------------------------------------------------
055700* ab030-Compute-Unemployment-Mean / ab040-Fill-Missing-
055800* Unemployment - change 1.09, the mean is computed from the
055900* counties that HAVE a usable rate before any county is
056000* filled, so a second pass over already-filled data cannot
056100* skew the mean.
056200*----------------------------------------------------------
056300 ab030-Compute-Unemployment-Mean.
056400     move zero to WS-Unemp-Sum.
056500     move zero to WS-Unemp-N.
056600     perform ab031-Accum-One-County
056700         varying WS-County-Ix from 1 by 1
056800         until WS-County-Ix > WS-County-Count.
056900     if WS-Unemp-N > zero
057000         compute WS-Unemp-Mean-Val rounded =
057100                 WS-Unemp-Sum / WS-Unemp-N
057200     else
057300         move zero to WS-Unemp-Mean-Val
057400     end-if.
057500 ab030-Exit.
057600     exit.
057700*
057800 ab031-Accum-One-County.
057900     if WS-Cn-Unemp-Miss (WS-County-Ix) not = "Y"
058000         add WS-Cn-Unemp-Val (WS-County-Ix) to WS-Unemp-Sum
058100         add 1 to WS-Unemp-N
058200     end-if.
058300*
058400 ab040-Fill-Missing-Unemployment.
058500     perform ab041-Fill-One-County
058600         varying WS-County-Ix from 1 by 1
058700         until WS-County-Ix > WS-County-Count.
058800 ab040-Exit.
058900     exit.
059000*
059100 ab041-Fill-One-County.
059200     if WS-Cn-Unemp-Miss (WS-County-Ix) = "Y"
059300         move WS-Unemp-Mean-Val to WS-Cn-Unemp-Val (WS-County-Ix)
059400         move "N" to WS-Cn-Unemp-Miss (WS-County-Ix)
059500     end-if.
059600*
059700*----------------------------------------------------------
059800* ac005-Init-Summary-Table - loads the state name/abbrev
059900* into the summary table in abbreviation-table order and
060000* looks up each state's happiness score.  QL-Abbrev-Ix and
060100* WS-Summary-Ix are kept in lock step, 1 thru 51.
060200*----------------------------------------------------------
060300 ac005-Init-Summary-Table.
060400     perform ac006-Init-One-State
060500         varying WS-Summary-Ix from 1 by 1
060600         until WS-Summary-Ix > 51.
060700 ac005-Exit.
060800     exit.
060900*
061000 ac006-Init-One-State.
061100     set QL-Abbrev-Ix to WS-Summary-Ix.
061200     move QL-Ab-Code (QL-Abbrev-Ix)
061300                               to WS-Su-Abbrev(WS-Summary-Ix).
061400     move QL-Ab-Name (QL-Abbrev-Ix) to WS-Su-Name(WS-Summary-Ix).
061500     move QL-Ab-Code (QL-Abbrev-Ix) to WS-Happy-Abbrev.
061600     perform zc020-Lookup-Happiness thru zc020-Exit.
061700     move WS-Happy-Val to WS-Su-Happy-Val (WS-Summary-Ix).
061800     move WS-Happy-ND  to WS-Su-Happy-ND  (WS-Summary-Ix).
061900*
062000*----------------------------------------------------------
062100* ac010-Build-Unemployment-Table - weighted unemployment
062200* rate for every state, via the generic engine in zc010.
062300*----------------------------------------------------------
062400 ac010-Build-Unemployment-Table.
062500     perform ac011-Build-One-Unemployment
062600         varying WS-Summary-Ix from 1 by 1
062700         until WS-Summary-Ix > 51.
062800 ac010-Exit.
062900     exit.
063000*
063100 ac011-Build-One-Unemployment.
063200     move WS-Su-Abbrev (WS-Summary-Ix) to WS-Sel-Abbrev.
063300     move "U" to WS-Sel-Metric.
063400     perform zc010-Weighted-Average thru zc010-Exit.
063500     move WS-Sel-Result  to WS-Su-Unemp-Val (WS-Summary-Ix).
063600     move WS-Sel-No-Data to WS-Su-Unemp-ND  (WS-Summary-Ix).
063700*
063800*----------------------------------------------------------
063900* ac020-Find-Extremes - highest and lowest weighted
064000* unemployment rate, seeded 0/100.  A rate of exactly zero,
064100* or a state with no computed rate, never replaces either
064200* seed (mirrors the source system's falsy-zero behaviour -
064300* do not "fix" this, it is deliberate, see the spec).
064400*----------------------------------------------------------
064500 ac020-Find-Extremes.
064600     perform ac021-Check-One-State
064700         varying WS-Summary-Ix from 1 by 1
064800         until WS-Summary-Ix > 51.
064900 ac020-Exit.
065000     exit.
065100*
065200 ac021-Check-One-State.
065300     if WS-Su-Unemp-ND (WS-Summary-Ix) = "N"
065400         if WS-Su-Unemp-Val (WS-Summary-Ix) > WS-High-Rate
065500             move WS-Su-Unemp-Val (WS-Summary-Ix) to WS-High-Rate
065600             move WS-Su-Name (WS-Summary-Ix)      to WS-High-Name
065700         end-if
065800         if WS-Su-Unemp-Val (WS-Summary-Ix) < WS-Low-Rate
065900            and WS-Su-Unemp-Val (WS-Summary-Ix) > zero
066000             move WS-Su-Unemp-Val (WS-Summary-Ix) to WS-Low-Rate
066100             move WS-Su-Name (WS-Summary-Ix)      to WS-Low-Name
066200         end-if
066300     end-if.
066400*
066500*----------------------------------------------------------
066600* ac030/ac040/ac050 - economy, health and safety averages.
066700* Change 1.10 folded what used to be three separate extract
066800* runs onto the one State Summary record.
066900*----------------------------------------------------------
067000 ac030-Build-Economy-Averages.
067100     perform ac031-Build-One-Economy
067200         varying WS-Summary-Ix from 1 by 1
067300         until WS-Summary-Ix > 51.
067400 ac030-Exit.
067500     exit.
067600*
067700 ac031-Build-One-Economy.
067800     move WS-Su-Abbrev (WS-Summary-Ix) to WS-Sel-Abbrev.
067900     move "C" to WS-Sel-Metric.
068000     perform zc010-Weighted-Average thru zc010-Exit.
068100     move WS-Sel-Result-2 to WS-Su-Cost-Val (WS-Summary-Ix).
068200     move WS-Sel-No-Data to WS-Su-Cost-ND  (WS-Summary-Ix).
068300     move WS-Su-Abbrev (WS-Summary-Ix) to WS-Sel-Abbrev.
068400     move "I" to WS-Sel-Metric.
068500     perform zc010-Weighted-Average thru zc010-Exit.
068600     move WS-Sel-Result-2 to WS-Su-Income-Val (WS-Summary-Ix).
068700     move WS-Sel-No-Data to WS-Su-Income-ND  (WS-Summary-Ix).
068800*
068900 ac040-Build-Health-Averages.
069000     perform ac041-Build-One-Health
069100         varying WS-Summary-Ix from 1 by 1
069200         until WS-Summary-Ix > 51.
069300 ac040-Exit.
069400     exit.
069500*
069600 ac041-Build-One-Health.
069700     move WS-Su-Abbrev (WS-Summary-Ix) to WS-Sel-Abbrev.
069800     move "W" to WS-Sel-Metric.
069900     perform zc010-Weighted-Average thru zc010-Exit.
070000     move WS-Sel-Result  to WS-Su-Water-Val (WS-Summary-Ix).
070100     move WS-Sel-No-Data to WS-Su-Water-ND  (WS-Summary-Ix).
070200     move WS-Su-Abbrev (WS-Summary-Ix) to WS-Sel-Abbrev.
070300     move "P" to WS-Sel-Metric.
070400     perform zc010-Weighted-Average thru zc010-Exit.
070500     move WS-Sel-Result  to WS-Su-Park-Val (WS-Summary-Ix).
070600     move WS-Sel-No-Data to WS-Su-Park-ND  (WS-Summary-Ix).
070700*
070800 ac050-Build-Safety-Averages.
070900     perform ac051-Build-One-Safety
071000         varying WS-Summary-Ix from 1 by 1
071100         until WS-Summary-Ix > 51.
071200 ac050-Exit.
071300     exit.
071400*
071500 ac051-Build-One-Safety.
071600     move WS-Su-Abbrev (WS-Summary-Ix) to WS-Sel-Abbrev.
071700     move "R" to WS-Sel-Metric.
071800     perform zc010-Weighted-Average thru zc010-Exit.
071900     move WS-Sel-Result  to WS-Su-Crime-Val (WS-Summary-Ix).
072000     move WS-Sel-No-Data to WS-Su-Crime-ND  (WS-Summary-Ix).
072100*
072200*----------------------------------------------------------
072300* ac060-Write-Summary-Records - one STSUMM record per state,
072400* in abbreviation-table order.
072500*----------------------------------------------------------
072600 ac060-Write-Summary-Records.
072700     perform ac061-Write-One-Summary
072800         varying WS-Summary-Ix from 1 by 1
072900         until WS-Summary-Ix > 51.
073000 ac060-Exit.
073100     exit.
073200*
073300 ac061-Write-One-Summary.
073400     move spaces to QL-Summary-Record.
073500     move WS-Su-Name       (WS-Summary-Ix) to Su-State-Name.
073600     move WS-Su-Unemp-Val  (WS-Summary-Ix) to Su-Weighted-Unemp.
073700     move WS-Su-Happy-Val  (WS-Summary-Ix) to Su-Happiness.
073800     move WS-Su-Cost-Val   (WS-Summary-Ix) to Su-Avg-Cost-Living.
073900     move WS-Su-Income-Val (WS-Summary-Ix)
074000                                    to Su-Avg-Median-Income.
074100     move WS-Su-Water-Val  (WS-Summary-Ix) to Su-Avg-Water-Qual.
074200     move WS-Su-Park-Val   (WS-Summary-Ix) to Su-Avg-Park-Cvg.
074300     move WS-Su-Crime-Val  (WS-Summary-Ix) to Su-Avg-Crime-Rate.
074400     move WS-Su-Unemp-ND   (WS-Summary-Ix) to Su-NF-Unemp.
074500     move WS-Su-Cost-ND    (WS-Summary-Ix) to Su-NF-Cost.
074600     move WS-Su-Income-ND  (WS-Summary-Ix) to Su-NF-Income.
074700     move WS-Su-Water-ND   (WS-Summary-Ix) to Su-NF-Water.
074800     move WS-Su-Park-ND    (WS-Summary-Ix) to Su-NF-Park.
074900     move WS-Su-Crime-ND   (WS-Summary-Ix) to Su-NF-Crime.
075000     write QL-Summary-Record.
075100*
075200*----------------------------------------------------------
075300* ad005-Compute-National-Rate - true county-level national
075400* weighted unemployment rate for the final-totals line
075500* (change 1.12) - this is a separate scan of the county
075600* table, not a roll-up of the 51 already-rounded state
075700* rates, so it does not carry their rounding error forward.
075800*----------------------------------------------------------
075900 ad005-Compute-National-Rate.
076000     move zero to WS-Grand-Numerator.
076100     move zero to WS-Grand-Denominator.
076200     perform ad006-Accum-One-County
076300         varying WS-County-Ix from 1 by 1
076400         until WS-County-Ix > WS-County-Count.
076500     if WS-Grand-Denominator = zero
076600         move zero to WS-Grand-Rate
076700     else
076800         compute WS-Grand-Rate rounded =
076900                 WS-Grand-Numerator / WS-Grand-Denominator
077000     end-if.
077100 ad005-Exit.
077200     exit.
077300*
077400 ad006-Accum-One-County.
077500     add WS-Cn-Population (WS-County-Ix) to WS-Grand-Denominator.
077600     if WS-Cn-Unemp-Miss (WS-County-Ix) not = "Y"
077700         compute WS-Grand-Numerator = WS-Grand-Numerator +
077800                (WS-Cn-Population (WS-County-Ix) *
077900                 WS-Cn-Unemp-Val  (WS-County-Ix))
078000     end-if.
078100*
078200*----------------------------------------------------------
078300* ad010-Print-Report - initiates the State Summary report,
078400* one generated detail per state in abbreviation-table
078500* order, then the Extremes report - Report Writer carries
078600* the page heading and the control footing final line on
078700* its own, the way this shop's print programs have always
078750* let the RD do it (ticket QL-27).
078800*----------------------------------------------------------
078900 ad010-Print-Report.
079000     perform ad005-Compute-National-Rate thru ad005-Exit.
079100     move zero to WS-State-Print-Count.
079200     initiate QL-State-Report.
079300     perform ad011-Print-One-State
079400         varying WS-Summary-Ix from 1 by 1
079500         until WS-Summary-Ix > 51.
079600     perform ad030-Print-Final-Totals thru ad030-Exit.
079700     terminate QL-State-Report.
079800     perform ad020-Print-Extremes thru ad020-Exit.
079900 ad010-Exit.
080000     exit.
080100*
080200 ad011-Print-One-State.
080300     compute WS-Display-Rate rounded =
080400             WS-Su-Unemp-Val (WS-Summary-Ix) * 100.
080500     generate QL-State-Detail.
080600     if WS-Su-Unemp-ND (WS-Summary-Ix) = "N"
080700         add 1 to WS-State-Print-Count
080800     end-if.
080900*
081000*----------------------------------------------------------
081100* ad030-Print-Final-Totals - the control footing final line
081200* sources WS-State-Print-Count and WS-Display-Rate as they
081300* stand the moment ad010 executes TERMINATE, same as this
081400* shop's other RD's footing fields are left as the last
081500* value moved before TERMINATE (ticket QL-27).
081600*----------------------------------------------------------
081700 ad030-Print-Final-Totals.
081800     compute WS-Display-Rate rounded = WS-Grand-Rate * 100.
081900 ad030-Exit.
082000     exit.
082100*
082200*----------------------------------------------------------
082300* ad020-Print-Extremes - generates the two Extremes detail
082400* lines, highest and lowest weighted unemployment, off the
082500* second RD riding QLREPRT.
082600*----------------------------------------------------------
082700 ad020-Print-Extremes.
082800     initiate QL-Extremes-Report.
082900     move "HIGHEST" to Ex-Kind.
083000     move WS-High-Name to Ex-State-Name.
083100     compute Ex-Rate-Pct rounded = WS-High-Rate * 100.
083200     generate QL-Extremes-Detail.
083300     move "LOWEST " to Ex-Kind.
083400     move WS-Low-Name to Ex-State-Name.
083500     compute Ex-Rate-Pct rounded = WS-Low-Rate * 100.
083600     generate QL-Extremes-Detail.
083700     terminate QL-Extremes-Report.
083800 ad020-Exit.
083900     exit.
084900*
085000*----------------------------------------------------------
085100* zb010-Cleanse-Population - strips "$"/"," and tests what
085200* is left is all digits; a county whose population will not
085300* convert is dropped entirely by the caller (ab020).  WS-
085310* Strip-Digits is left-justified, trailing-blank filled, so
085320* WS-Strip-Len is tallied first and only that many characters
085330* are handed to the justified move - moving the full x(12)
085340* field put the blank fill under the justified window and
085350* lost every population under eight digits (ticket QL-26).
085400*----------------------------------------------------------
085500 zb010-Cleanse-Population.
085600     move Cn-Population-Raw to WS-Strip-Raw.
085700     perform zz084-Strip-Punctuation thru zz084-Exit.
085800     if WS-Strip-Digits = spaces
085900         move "Y" to WS-Pop-Bad
086000         go to zb010-Exit
086100     end-if.
086150     move zero to WS-Strip-Len.
086160     inspect WS-Strip-Digits tallying WS-Strip-Len
086170         for characters before initial space.
086180     if WS-Strip-Len > 8
086190         move "Y" to WS-Pop-Bad
086195         go to zb010-Exit
086198     end-if.
086200     move WS-Strip-Digits (1:WS-Strip-Len) to WS-Just-Text.
086300     inspect WS-Just-Text replacing leading space by zero.
086400     if WS-Just-Text is not QL-Numeric-Class
086500         move "Y" to WS-Pop-Bad
086600         go to zb010-Exit
086700     end-if.
086800     move WS-Just-Value to WS-Pop-Value.
086900     move "N" to WS-Pop-Bad.
087000 zb010-Exit.
087100     exit.
087200*
087300*----------------------------------------------------------
087400* zb020-Convert-Metric - the value converter.  Raw text may
087500* be a percent ("4.5%"), a fraction ("3/4"), a plain decimal
087600* ("0.82"), blank, or the sentinel "-1" - any of the last two
087700* means missing.
087800*----------------------------------------------------------
087900 zb020-Convert-Metric.
088000     move "N" to WS-Conv-Bad.
088100     move zero to WS-Conv-Result.
088200     if WS-Conv-Raw = spaces
088300         move "Y" to WS-Conv-Bad
088400         go to zb020-Exit
088500     end-if.
088600     if WS-Conv-Raw (1:2) = "-1" and WS-Conv-Raw (3:9) = spaces
088700         move "Y" to WS-Conv-Bad
088800         go to zb020-Exit
088900     end-if.
089000     move zero to WS-Conv-Pct-Count.
089100     inspect WS-Conv-Raw tallying WS-Conv-Pct-Count for all "%".
089200     if WS-Conv-Pct-Count > zero
089300         perform zb021-Convert-Percent thru zb021-Exit
089400         go to zb020-Exit
089500     end-if.
089600     move zero to WS-Conv-Slash-Count.
089700     inspect WS-Conv-Raw tallying WS-Conv-Slash-Count for all "/".
089800     if WS-Conv-Slash-Count > zero
089900         perform zb022-Convert-Fraction thru zb022-Exit
090000         go to zb020-Exit
090100     end-if.
090200     perform zz080-Parse-Decimal-Text thru zz080-Exit.
090300 zb020-Exit.
090400     exit.
090500*
090600 zb021-Convert-Percent.
090700     inspect WS-Conv-Raw replacing all "%" by space.
090800     perform zz080-Parse-Decimal-Text thru zz080-Exit.
090900     if WS-Conv-Bad not = "Y"
091000         compute WS-Conv-Result rounded = WS-Conv-Result / 100
091100     end-if.
091200 zb021-Exit.
091300     exit.
091400*
091410*----------------------------------------------------------
091420* zb022-Convert-Fraction - WS-Conv-Numer-Txt/WS-Conv-Denom-
091430* Txt come back from UNSTRING already x(8), blank-padded on
091440* the right, so a straight move into the same-size x(8)
091450* WS-Just-Text left the JUSTIFIED RIGHT clause with nothing
091460* to do - the blanks stayed put and the numeric-class test
091470* failed on them, dropping every fraction under eight digits
091480* (which is to say, nearly all of them).  WS-Conv-Numer-Len/
091490* WS-Conv-Denom-Len are tallied first so only the real digits
091495* move, the same fix ticket QL-26 applied to zb010 and zz080
091497* (ticket QL-28 - this paragraph was missed the first time).
091500*----------------------------------------------------------
091510 zb022-Convert-Fraction.
091600     move spaces to WS-Conv-Numer-Txt.
091700     move spaces to WS-Conv-Denom-Txt.
091800     unstring WS-Conv-Raw delimited by "/"
091900         into WS-Conv-Numer-Txt WS-Conv-Denom-Txt.
091902     if WS-Conv-Numer-Txt = spaces or WS-Conv-Denom-Txt = spaces
091904         move "Y" to WS-Conv-Bad
091906         go to zb022-Exit
091908     end-if.
091910     move zero to WS-Conv-Numer-Len.
091920     inspect WS-Conv-Numer-Txt tallying WS-Conv-Numer-Len
091930         for characters before initial space.
091940     if WS-Conv-Numer-Len > 8
091950         move "Y" to WS-Conv-Bad
091960         go to zb022-Exit
091970     end-if.
091980     move WS-Conv-Numer-Txt (1:WS-Conv-Numer-Len) to WS-Just-Text.
092100     inspect WS-Just-Text replacing leading space by zero.
092200     if WS-Just-Text is not QL-Numeric-Class
092300         move "Y" to WS-Conv-Bad
092400         go to zb022-Exit
092500     end-if.
092600     move WS-Just-Value to WS-Conv-Numer-Val.
092610     move zero to WS-Conv-Denom-Len.
092620     inspect WS-Conv-Denom-Txt tallying WS-Conv-Denom-Len
092630         for characters before initial space.
092640     if WS-Conv-Denom-Len > 8
092650         move "Y" to WS-Conv-Bad
092660         go to zb022-Exit
092670     end-if.
092700     move WS-Conv-Denom-Txt (1:WS-Conv-Denom-Len) to WS-Just-Text.
092800     inspect WS-Just-Text replacing leading space by zero.
092900     if WS-Just-Text is not QL-Numeric-Class
093000         move "Y" to WS-Conv-Bad
093100         go to zb022-Exit
093200     end-if.
093300     if WS-Just-Value = zero
093400         move "Y" to WS-Conv-Bad
093500         go to zb022-Exit
093600     end-if.
093700     move WS-Just-Value to WS-Conv-Denom-Val.
093800     compute WS-Conv-Result rounded =
093900             WS-Conv-Numer-Val / WS-Conv-Denom-Val.
094000     move "N" to WS-Conv-Bad.
094100 zb022-Exit.
094200     exit.
094300*
094400*----------------------------------------------------------
094500* zb030-Convert-Dollar - strips "$" and "," then hands the
094600* remaining digits (and an optional decimal point) to the
094700* same decimal-text parser the plain metric form uses.
094800*----------------------------------------------------------
094900 zb030-Convert-Dollar.
095000     move WS-Dollar-Raw to WS-Strip-Raw.
095100     perform zz084-Strip-Punctuation thru zz084-Exit.
095200     if WS-Strip-Digits = spaces
095300         move "Y" to WS-Conv-Bad
095400         go to zb030-Exit
095500     end-if.
095600     move WS-Strip-Digits to WS-Conv-Raw.
095700     perform zz080-Parse-Decimal-Text thru zz080-Exit.
095800 zb030-Exit.
095900     exit.
096000*
096100*----------------------------------------------------------
096200* zb040-Validate-Abbrev - a state code not in the 51-entry
096300* table is a hard error (the extract is presumed corrupt and
096400* the run is not trustworthy past that point).
096500*----------------------------------------------------------
096600 zb040-Validate-Abbrev.
096700     move "N" to WS-Abbrev-Found.
096800     if Cn-State is not QL-Alpha-Class
096900         display QL001
097000         display Cn-State
097100         perform zz090-Abend
097200     end-if.
097300     perform zb041-Scan-Abbrev
097400         varying QL-Abbrev-Ix from 1 by 1
097500         until QL-Abbrev-Ix > 51.
097600     if WS-Abbrev-Found = "N"
097700         display QL001
097800         display Cn-State
097900         perform zz090-Abend
098000     end-if.
098100 zb040-Exit.
098200     exit.
098300*
098400 zb041-Scan-Abbrev.
098500     if Cn-State = QL-Ab-Code (QL-Abbrev-Ix)
098600         move "Y" to WS-Abbrev-Found
098700     end-if.
098800*
098900*----------------------------------------------------------
099000* zc010-Weighted-Average - generic population-weighted
099100* average engine.  Caller sets WS-Sel-Abbrev and WS-Sel-
099200* Metric (U/C/I/W/P/R) before the PERFORM; result comes back
099300* in WS-Sel-Result with WS-Sel-No-Data set "Y" when the state
099400* carries no county with a usable value.  Denominator is the
099500* state's TOTAL population, not just the counties that have
099600* the metric (auditor finding GL-90-014, change 1.02).
099700*----------------------------------------------------------
099800 zc010-Weighted-Average.
099900     move zero to WS-Numerator.
100000     move zero to WS-Denominator.
100100     move zero to WS-Sel-Result.
100150     move zero to WS-Sel-Result-2.
100200     move "N" to WS-Sel-No-Data.
100300     perform zc015-Scan-One-County
100400         varying WS-County-Ix from 1 by 1
100500         until WS-County-Ix > WS-County-Count.
100600     if WS-Denominator = zero
100700         move "Y" to WS-Sel-No-Data
100800     else
100900         compute WS-Sel-Result rounded =
101000                 WS-Numerator / WS-Denominator
101050         if WS-Sel-Metric = "C" or WS-Sel-Metric = "I"
101060             compute WS-Sel-Result-2 rounded =
101070                     WS-Numerator / WS-Denominator
101080         end-if
101100     end-if.
101200 zc010-Exit.
101300     exit.
101400*
101500 zc015-Scan-One-County.
101600     if WS-Cn-State (WS-County-Ix) = WS-Sel-Abbrev
101700       add WS-Cn-Population (WS-County-Ix) to WS-Denominator
101800       evaluate WS-Sel-Metric
101900         when "U"
102000           move WS-Cn-Unemp-Val (WS-County-Ix) to WS-Metric-Val
102100           move WS-Cn-Unemp-Miss(WS-County-Ix) to WS-Metric-Miss
102200         when "C"
102300           move WS-Cn-Cost-Val  (WS-County-Ix) to WS-Metric-Val
102400           move WS-Cn-Cost-Miss (WS-County-Ix) to WS-Metric-Miss
102500         when "I"
102600           move WS-Cn-Income-Val (WS-County-Ix) to WS-Metric-Val
102700           move WS-Cn-Income-Miss(WS-County-Ix) to WS-Metric-Miss
102800         when "W"
102900           move WS-Cn-Water-Val (WS-County-Ix) to WS-Metric-Val
103000           move WS-Cn-Water-Miss(WS-County-Ix) to WS-Metric-Miss
103100         when "P"
103200           move WS-Cn-Park-Val  (WS-County-Ix) to WS-Metric-Val
103300           move WS-Cn-Park-Miss (WS-County-Ix) to WS-Metric-Miss
103400         when "R"
103500           move WS-Cn-Crime-Val (WS-County-Ix) to WS-Metric-Val
103600           move WS-Cn-Crime-Miss(WS-County-Ix) to WS-Metric-Miss
103700       end-evaluate
103800       if WS-Metric-Miss not = "Y"
103900         compute WS-Numerator = WS-Numerator +
104000                 (WS-Cn-Population (WS-County-Ix) * WS-Metric-Val)
104100       end-if
104200     end-if.
104300*
104400*----------------------------------------------------------
104500* zc020-Lookup-Happiness - abbreviation to full state name by
104600* the abbrev table, full name to happiness score by the state
104700* table; either miss sets WS-Happy-ND "Y".
104800*----------------------------------------------------------
104900 zc020-Lookup-Happiness.
105000     move spaces to WS-Happy-Name.
105100     perform zc021-Find-Abbrev-Name
105200         varying QL-Abbrev-Ix from 1 by 1
105300         until QL-Abbrev-Ix > 51.
105400     if WS-Happy-Name = spaces
105500         move zero to WS-Happy-Val
105600         move "Y" to WS-Happy-ND
105700         go to zc020-Exit
105800     end-if.
105900     move "N" to WS-Happy-Found.
106000     move zero to WS-Happy-Val.
106100     perform zc022-Find-State-Happy
106200         varying WS-State-Ix from 1 by 1
106300         until WS-State-Ix > WS-State-Count.
106400     if WS-Happy-Found = "Y"
106500         move "N" to WS-Happy-ND
106600     else
106700         move "Y" to WS-Happy-ND
106800     end-if.
106900 zc020-Exit.
107000     exit.
107100*
107200 zc021-Find-Abbrev-Name.
107300     if QL-Ab-Code (QL-Abbrev-Ix) = WS-Happy-Abbrev
107400         move QL-Ab-Name (QL-Abbrev-Ix) to WS-Happy-Name
107500     end-if.
107600*
107700 zc022-Find-State-Happy.
107800     if WS-St-Name (WS-State-Ix) = WS-Happy-Name
107900         move WS-St-Happy (WS-State-Ix) to WS-Happy-Val
108000         move "Y" to WS-Happy-Found
108100     end-if.
108200*
108300*----------------------------------------------------------
108400* zz080-Parse-Decimal-Text - splits raw digit text on "." and
108500* builds a single 9(7)v9999 value through the WS-Conv-
108600* Combined / WS-Conv-Value overlay.  The fraction side is
108700* padded with TRAILING zeros (".5" means "point five", not
108800* "point zero zero zero five") - this is the opposite
108900* direction from the integer side, which is zero-filled on
109000* the LEFT by WS-Just7-Text's JUSTIFIED RIGHT clause.  WS-
109010* Conv-Int-Text is left-justified and blank-filled out to
109020* eight bytes, so WS-Conv-Int-Len is tallied first and only
109030* that many characters are handed to the justified move -
109040* "$52,341" was coming back rejected because the blank fill
109050* under the x(8) field was landing inside the x(7) justified
109060* window instead of the digits (ticket QL-26).
109100*----------------------------------------------------------
109200 zz080-Parse-Decimal-Text.
109300     move spaces to WS-Conv-Int-Text.
109400     move spaces to WS-Conv-Frac-Text.
109500     unstring WS-Conv-Raw delimited by "."
109600         into WS-Conv-Int-Text WS-Conv-Frac-Text.
109700     if WS-Conv-Int-Text = spaces
109800         move "0" to WS-Conv-Int-Text
109900     end-if.
109910     move zero to WS-Conv-Int-Len.
109920     inspect WS-Conv-Int-Text tallying WS-Conv-Int-Len
109930         for characters before initial space.
109940     if WS-Conv-Int-Len > 7
109950         move "Y" to WS-Conv-Bad
109960         go to zz080-Exit
109970     end-if.
109980     move WS-Conv-Int-Text (1:WS-Conv-Int-Len) to WS-Just7-Text.
110100     inspect WS-Just7-Text replacing leading space by zero.
110200     if WS-Just7-Text is not QL-Numeric-Class
110300         move "Y" to WS-Conv-Bad
110400         go to zz080-Exit
110500     end-if.
110600     move WS-Conv-Frac-Text to WS-Conv-Frac4.
110700     inspect WS-Conv-Frac4 replacing all space by zero.
110800     if WS-Conv-Frac4 is not QL-Numeric-Class
110900         move "Y" to WS-Conv-Bad
111000         go to zz080-Exit
111100     end-if.
111200     move WS-Just7-Text  to WS-Conv-Combined (1:7).
111300     move WS-Conv-Frac4  to WS-Conv-Combined (8:4).
111400     move WS-Conv-Value to WS-Conv-Result.
111500     move "N" to WS-Conv-Bad.
111600 zz080-Exit.
111700     exit.
111800*
111900*----------------------------------------------------------
112000* zz084-Strip-Punctuation - drops "$" and "," from a raw text
112100* field without leaving gaps, by splitting on both characters
112200* and STRING-ing the pieces back together DELIMITED BY SPACE
112300* (the old trim-and-concatenate idiom - each piece's trailing
112400* blanks are skipped as the next piece is appended).
112500*----------------------------------------------------------
112600 zz084-Strip-Punctuation.
112700     move spaces to WS-Strip-Piece1.
112800     move spaces to WS-Strip-Piece2.
112900     move spaces to WS-Strip-Piece3.
113000     move spaces to WS-Strip-Piece4.
113100     unstring WS-Strip-Raw delimited by all "$" or all ","
113200         into WS-Strip-Piece1 WS-Strip-Piece2
113300              WS-Strip-Piece3 WS-Strip-Piece4.
113400     move spaces to WS-Strip-Digits.
113500     string WS-Strip-Piece1 delimited by space
113600            WS-Strip-Piece2 delimited by space
113700            WS-Strip-Piece3 delimited by space
113800            WS-Strip-Piece4 delimited by space
113900         into WS-Strip-Digits.
114000 zz084-Exit.
114100     exit.
114200*
114300*----------------------------------------------------------
114350* zz090-Abend - end the run on a hard data error, the same
114400* hard-stop-and-message convention this shop has used in
114500* its batch error paragraphs for years.
114600*----------------------------------------------------------
114700 zz090-Abend.
114800     display "QL999 ABEND - run terminated, see message above".
114900     move 16 to return-code.
115000     stop run.
115100*
