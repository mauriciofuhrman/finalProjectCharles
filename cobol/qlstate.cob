000100*******************************************
000200*                                          *
000300*  Record Definition For State QOL File   *
000400*     One record per state or territory,  *
000500*      51 records expected (50 + DC).     *
000600*      Only St-Name and St-Happiness are  *
000700*      read by QLRGSTR - the rest of the  *
000800*      published extract layout rides     *
000900*      along unread, same as this shop's  *
001000*      master files always carried more   *
001100*      columns than any one program used. *
001200*******************************************
001300* File size 120 bytes.
001400*
001500* 04/12/25 tmh - Created for QOL aggregation job.
001600* 10/08/26 tmh - Widened to the full published extract
001700*                layout - St-Name/St-Happiness are the
001800*                only two fields QLRGSTR reads, the rest
001900*                is carried but unused (ticket QL-25).
002000*
002100 01  QL-State-Record.
002200     03  St-Name               pic x(20).
002300*    total happiness score, 2 decimals, e.g. 068.85
002400     03  St-Happiness          pic 9(3)v99.
002500*    remainder of the extract - not read by QLRGSTR
002600     03  St-Fips-Code          pic x(2).
002700     03  St-Postal-Abbrev      pic xx.
002800     03  St-Capital-Name       pic x(20).
002900     03  St-Census-Region      pic x.
003000         88  St-Region-Ne      value "1".
003100         88  St-Region-Mw      value "2".
003200         88  St-Region-So      value "3".
003300         88  St-Region-We      value "4".
003400     03  St-Census-Division    pic x.
003500     03  St-Admission-Order    pic 99.
003600     03  St-Statehood-Year     pic 9(4).
003700     03  St-Land-Area-Sqmi     pic 9(7).
003800     03  St-Water-Area-Sqmi    pic 9(6).
003900     03  St-Time-Zone          pic x(3).
004000     03  St-Median-Age         pic 99v9.
004100     03  St-Household-Count    pic 9(8).
004200     03  St-Gdp-Rank           pic 99.
004300     03  St-Literacy-Pct       pic 99v9.
004400     03  St-Life-Expectancy    pic 99v9.
004500     03  St-Political-Lean     pic x.
004600         88  St-Lean-Dem       value "D".
004700         88  St-Lean-Rep       value "R".
004800         88  St-Lean-Split     value "S".
004900     03  St-Record-Kind        pic x.
005000         88  St-Kind-Current   value "C".
005100         88  St-Kind-Historic  value "H".
005200     03  St-Extract-Date       pic 9(8).
005300     03  filler                pic x(18).
005400*
